000100******************************************************************
000200* Copybook      :: SSFQRSC                                       *
000300* Kurzbeschreibung :: Satzbild QUOTE-RESULT-FILE                 *
000400*                     (Ausgabe aus SSFQTE0M - Quote-Rating)      *
000500*----------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2024-05-06| kl  | Neuerstellung fuer Auftrag SSFQTE-1   *
000900*G.00.01|2024-06-11| hb  | Praemienfelder auf COMP-3 umgestellt  *
001000*----------------------------------------------------------------*
001100*                                                                *
001200* Ein Satz = eine berechnete Quote; Eingabefelder werden         *
001300* unveraendert durchgereicht (echoed), dazu die drei             *
001400* berechneten Praemien, die erzeugte QUOTE-ID und das            *
001500* Ablaufdatum.  Kein Schluesselfeld; Ausgabereihenfolge =        *
001600* Eingabereihenfolge.                                            *
001700*                                                                *
001800* Satzlaenge = 36+20+50+3+20+4+30+9+9+9+8 = 198 Byte             *
001900*                                                                *
002000******************************************************************
002100 01  QTE-RESULT-REC.
002200*           Satzlaenge exakt 198 Byte (siehe FD QTE-RESULT-F) --
002300*           kein FILLER-Fuellbyte, byte-genau fuer Abnahmejob.
002400     05  QRS-QUOTE-ID              PIC X(36).
002500*           Erzeugte eindeutige Quote-Kennung (UUID-Form)
002600     05  QRS-CUSTOMER-ID           PIC X(20).
002700*           Durchgereicht aus QUOTE-REQUEST-FILE
002800     05  QRS-CUSTOMER-NAME         PIC X(50).
002900*           Durchgereicht aus QUOTE-REQUEST-FILE
003000     05  QRS-CUSTOMER-AGE          PIC 9(03).
003100*           Durchgereicht aus QUOTE-REQUEST-FILE
003200     05  QRS-VEHICLE-ID            PIC X(20).
003300*           Durchgereicht aus QUOTE-REQUEST-FILE
003400     05  QRS-VEHICLE-YEAR          PIC 9(04).
003500*           Durchgereicht aus QUOTE-REQUEST-FILE
003600     05  QRS-VEHICLE-MAKE          PIC X(30).
003700*           Durchgereicht aus QUOTE-REQUEST-FILE
003800     05  QRS-LIABILITY-PREMIUM     PIC S9(07)V9(02) COMP-3.
003900*           Berechnete Haftpflichtpraemie, siehe D100-CALC-LIABILITY
004000     05  QRS-COLLISION-PREMIUM     PIC S9(07)V9(02) COMP-3.
004100*           Berechnete Kaskopraemie, siehe D200-CALC-COLLISION
004200     05  QRS-COMPREHENSIVE-PREMIUM PIC S9(07)V9(02) COMP-3.
004300*           Berechnete Vollkaskopraemie, siehe D300-CALC-COMPREHENSIVE
004400     05  QRS-EXPIRATION-DATE       PIC 9(08).
004500*           Ablaufdatum CCYYMMDD = Laufdatum + 30 Kalendertage
