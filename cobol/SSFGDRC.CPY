000100******************************************************************
000200* Copybook      :: SSFGDRC                                       *
000300* Kurzbeschreibung :: Satzbild DRIVER-RESULT-FILE                *
000400*                     (Ausgabe aus SSFGDR0M - Good-Driver-Pruef) *
000500*----------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2024-05-09| kl  | Neuerstellung fuer Auftrag SSFGDR-1   *
000900*----------------------------------------------------------------*
001000*                                                                *
001100* Ein Satz = ein Pruefergebnis.  Kundenkennung durchgereicht,    *
001200* dazu das Ja/Nein-Ergebnis der Eignungspruefung.                *
001300*                                                                *
001400* Satzlaenge = 20+1 = 21 Byte                                    *
001500*                                                                *
001600******************************************************************
001700 01  GDR-RESULT-REC.
001800*           Satzlaenge exakt 21 Byte (siehe FD GDR-RESULT-F) --
001900*           kein FILLER-Fuellbyte, byte-genau fuer Folgejob.
002000     05  GDR-CUSTOMER-ID         PIC X(20).
002100*           Durchgereicht aus DRIVER-CHECK-FILE
002200     05  GDR-IS-GOOD-DRIVER      PIC X(01).
002300*           "Y"/"N" -- Ergebnis der Eignungspruefung
002400          88  GDR-GOOD-DRIVER-YES     VALUE "Y".
002500          88  GDR-GOOD-DRIVER-NO      VALUE "N".
