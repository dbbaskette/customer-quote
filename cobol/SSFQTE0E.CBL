?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000110 
000120  IDENTIFICATION DIVISION.
000130 
000140  PROGRAM-ID.     SSFQTE0M.
000150  AUTHOR.         K. LEHNER.
000160  INSTALLATION.   WSOFT ANWENDUNGSENTWICKLUNG - KRAFTFAHRTTARIFIERUNG.
000170  DATE-WRITTEN.   1986-04-14.
000180  DATE-COMPILED.
000190  SECURITY.       NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
000200 
000210*****************************************************************
000220* Letzte Aenderung :: 2024-06-11
000230* Letzte Version   :: G.00.07
000240* Kurzbeschreibung :: Quote-Rating-Engine (Haftpflicht, Kasko,
000250*                      Vollkasko) fuer die Sofort-Tarifierung
000260* Auftrag          :: SSFQTE-1 SSFQTE-2 SSFQTE-3
000270*                      12345678901234567
000280* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000290*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000300*----------------------------------------------------------------*
000310* Vers. | Datum    | von | Kommentar                             *
000320*-------|----------|-----|---------------------------------------*
000330*A.00.00|1986-04-14| kl  | Neuerstellung (Tarifierung Kfz-Sparte)
000340*-------|----------|-----|---------------------------------------*
000350*A.00.01|1986-09-02| kl  | Nachlass Sicherheitsgurt entfernt,
000360*       |          |     | Fachbereich wollte eigene Tabelle
000370*-------|----------|-----|---------------------------------------*
000380*A.01.00|1988-02-19| rm  | Altersstaffel Haftpflicht neu gerechnet
000390*-------|----------|-----|---------------------------------------*
000400*A.01.01|1990-11-05| rm  | Kappungsgrenze Haftpflicht 1000,00 DM
000410*       |          |     | eingefuehrt (Vorstandsbeschluss)
000420*-------|----------|-----|---------------------------------------*
000430*A.02.00|1993-07-22| hb  | Baujahrzuschlag Kasko umgestellt auf
000440*       |          |     | feste Schwelle statt Gleitstaffel
000450*-------|----------|-----|---------------------------------------*
000460*A.02.01|1995-03-30| hb  | Fehler in B100 behoben: letzter Satz
000470*       |          |     | vor EOF wurde doppelt verarbeitet
000480*-------|----------|-----|---------------------------------------*
000490*B.00.00|1998-09-14| kl  | Jahr-2000-Umstellung: JJ auf JHJJ
000500*       |          |     | (4-stellig) in allen Datumsfeldern,
000510*       |          |     | Ablaufdatumsberechnung ueberarbeitet
000520*-------|----------|-----|---------------------------------------*
000530*B.00.01|1999-01-11| kl  | Nachtest Jahrtausendwechsel: Schaltjahr
000540*       |          |     | 2000 gesondert geprueft (OK)
000550*-------|----------|-----|---------------------------------------*
000560*B.01.00|2004-05-03| jw  | Vollkasko-Zuschlag Fahreralter < 30
000570*       |          |     | von 25,00 auf 30,00 angehoben
000580*-------|----------|-----|---------------------------------------*
000590*B.02.00|2009-10-27| jw  | Umstellung Praemienfelder auf COMP-3,
000600*       |          |     | vorher gepackt ueber GEPA
000610*-------|----------|-----|---------------------------------------*
000620*B.02.01|2013-04-08| sn  | Quote-ID Kollisionsfall beim Jahres-
000630*       |          |     | wechsel behoben (Sequenz lief ueber)
000640*-------|----------|-----|---------------------------------------*
000650*G.00.00|2018-03-19| kl  | Anpassung an neues Satzbild SSFQRQC/
000660*       |          |     | SSFQRSC (127/198 Byte)
000670*-------|----------|-----|---------------------------------------*
000680*G.00.05|2021-08-02| sn  | Fahrzeugjahr-Zuschlag Kasko: Schwelle
000690*       |          |     | von 2018 auf 2020 verschoben
000700*-------|----------|-----|---------------------------------------*
000710*G.00.06|2023-02-14| hb  | Auftrag SSFQTE-2: Kappung Haftpflicht
000720*       |          |     | exakt 1000,00, nicht < 1000,00
000730*-------|----------|-----|---------------------------------------*
000740*G.00.07|2024-06-11| hb  | Auftrag SSFQTE-3: Kommentare Satzbild
000750*       |          |     | ergaenzt, keine Logikaenderung
000760*----------------------------------------------------------------*
000770*
000780* Programmbeschreibung
000790* --------------------
000800*
000810* Liest je einen Satz QUOTE-REQUEST-FILE (Kunde + ein Fahrzeug)
000820* und berechnet unabhaengig voneinander die drei Deckungspraemien
000830* Haftpflicht, Kasko und Vollkasko nach den festen Tarifregeln
000840* unten (siehe D100/D200/D300).  Dazu wird eine eindeutige
000850* QUOTE-ID erzeugt (D400) und das Ablaufdatum = Laufdatum + 30
000860* Kalendertage ermittelt (D500).  Je Eingabesatz wird genau ein
000870* Satz QUOTE-RESULT-FILE geschrieben; es werden keine Summen
000880* oder Kontrollstufen ueber die Saetze hinweg gefuehrt - jede
000890* Quote wird fuer sich alleine berechnet (siehe B100).
000900*
000910* Keine Mandantenpruefung, kein Datenbankzugriff - alle fuer die
000920* Berechnung benoetigten Werte stehen bereits im Eingabesatz.
000930*
000940******************************************************************
000950 
000960  ENVIRONMENT DIVISION.
000970  CONFIGURATION SECTION.
000980  SPECIAL-NAMES.
000990      SWITCH-15 IS ANZEIGE-VERSION
001000          ON STATUS IS SHOW-VERSION
001010      CLASS ALPHNUM IS "0123456789"
001020                       "abcdefghijklmnopqrstuvwxyz"
001030                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001040                       " .,;-_!$%&/=*+"
001050      C01 IS TOP-OF-FORM.
001060 
001070  INPUT-OUTPUT SECTION.
001080  FILE-CONTROL.
001090      SELECT QTE-REQUEST-F   ASSIGN TO QTEREQIN
001100             ORGANIZATION IS SEQUENTIAL
001110             FILE STATUS IS FILE-STATUS.
001120      SELECT QTE-RESULT-F    ASSIGN TO QTERESOT
001130             ORGANIZATION IS SEQUENTIAL
001140             FILE STATUS IS WRT-FILE-STATUS.
001150 
001160  DATA DIVISION.
001170  FILE SECTION.
001180  FD  QTE-REQUEST-F
001190      RECORDING MODE IS F
001200      RECORD CONTAINS 127 CHARACTERS
001210      LABEL RECORDS ARE STANDARD.
001220      COPY    SSFQRQC.
001230 
001240*           Hinweis: QRS-*-PREMIUM sind COMP-3 (gepackt) - die
001250*           physische Satzlaenge weicht daher von der in SSFQRSC
001260*           dokumentierten Feldbreiten-Summe (198) ab; es wird
001270*           bewusst kein RECORD CONTAINS angegeben, Satzlaenge
001280*           ergibt sich aus dem Satzbild.
001290  FD  QTE-RESULT-F
001300      RECORDING MODE IS F
001310      LABEL RECORDS ARE STANDARD.
001320      COPY    SSFQRSC.
001330 
001340  WORKING-STORAGE SECTION.
001350*--------------------------------------------------------------------*
001360* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001370*--------------------------------------------------------------------*
001380  01          COMP-FELDER.
001390      05      C4-ANZ              PIC S9(04) COMP.
001400      05      C4-COUNT            PIC S9(04) COMP.
001410      05      C4-I1               PIC S9(04) COMP.
001420      05      C4-I2               PIC S9(04) COMP.
001430      05      C4-LEN              PIC S9(04) COMP.
001440      05      C4-PTR              PIC S9(04) COMP.
001450 
001460      05      C4-X.
001470       10                         PIC X value low-value.
001480       10     C4-X2               PIC X.
001490      05      C4-NUM redefines C4-X
001500                                  PIC S9(04) COMP.
001510 
001520      05      C9-ANZ              PIC S9(09) COMP.
001530      05      C9-COUNT            PIC S9(09) COMP.
001540*           C9-COUNT = laufende Quote-Sequenznummer im Lauf,
001550*           Bestandteil der QUOTE-ID (siehe D400)
001560 
001570*--------------------------------------------------------------------*
001580* Display-Felder: Praefix D
001590*--------------------------------------------------------------------*
001600  01          DISPLAY-FELDER.
001610      05      D-NUM1              PIC  9.
001620      05      D-NUM2              PIC  9(02).
001630      05      D-NUM3              PIC  9(03).
001640      05      D-NUM4              PIC -9(04).
001650      05      D-NUM6              PIC  9(06).
001660      05      D-NUM9              PIC  9(09).
001670 
001680*--------------------------------------------------------------------*
001690* Felder mit konstantem Inhalt: Praefix K
001700*--------------------------------------------------------------------*
001710  01          KONSTANTE-FELDER.
001720      05      K-MODUL             PIC X(08)          VALUE "SSFQTE0M".
001730      05      K-VERSION           PIC X(08)          VALUE "G.00.07 ".
001740 
001750*           Tarifkonstanten Haftpflicht (siehe D100)
001760      05      K-LIA-BASIS         PIC 9(05)V99 COMP-3 VALUE 500.00.
001770      05      K-LIA-JUNG-SATZ     PIC 9(05)V99 COMP-3 VALUE 20.00.
001780      05      K-LIA-JUNG-GRENZE   PIC 9(03)    COMP   VALUE 25.
001790      05      K-LIA-ALT-SATZ      PIC 9(05)V99 COMP-3 VALUE 10.00.
001800      05      K-LIA-ALT-GRENZE    PIC 9(04)    COMP   VALUE 2015.
001810      05      K-LIA-KAPPUNG       PIC 9(05)V99 COMP-3 VALUE 1000.00.
001820 
001830*           Tarifkonstanten Kasko (siehe D200)
001840      05      K-COL-BASIS         PIC 9(05)V99 COMP-3 VALUE 300.00.
001850      05      K-COL-NEU-GRENZE    PIC 9(04)    COMP   VALUE 2020.
001860      05      K-COL-NEU-ZUSCHLAG  PIC 9(05)V99 COMP-3 VALUE 50.00.
001870      05      K-COL-ALT-ZUSCHLAG  PIC 9(05)V99 COMP-3 VALUE 20.00.
001880 
001890*           Tarifkonstanten Vollkasko (siehe D300)
001900      05      K-CMP-BASIS         PIC 9(05)V99 COMP-3 VALUE 200.00.
001910      05      K-CMP-JUNG-GRENZE   PIC 9(03)    COMP   VALUE 30.
001920      05      K-CMP-JUNG-ZUSCHLAG PIC 9(05)V99 COMP-3 VALUE 30.00.
001930      05      K-CMP-ALT-ZUSCHLAG  PIC 9(05)V99 COMP-3 VALUE 10.00.
001940 
001950      05      K-VORLAUFTAGE       PIC 9(02)    COMP   VALUE 30.
001960 
001970*----------------------------------------------------------------*
001980* Conditional-Felder
001990*----------------------------------------------------------------*
002000  01          SCHALTER.
002010      05      FILE-STATUS         PIC X(02).
002020           88 FILE-OK                         VALUE "00".
002030           88 FILE-NOK                        VALUE "01" THRU "99".
002040           88 FILE-TIME-OUT                   VALUE "30".
002050      05      REC-STAT REDEFINES  FILE-STATUS.
002060         10   FILE-STATUS1        PIC X.
002070           88 FILE-EOF                        VALUE "1".
002080           88 FILE-INVALID                    VALUE "2".
002090           88 FILE-PERMERR                    VALUE "3".
002100           88 FILE-LOGICERR                   VALUE "4".
002110           88 FILE-NONAME                     VALUE "5" THRU "8".
002120           88 FILE-IMPLERR                    VALUE "9".
002130         10                       PIC X.
002140 
002150      05      WRT-FILE-STATUS     PIC X(02).
002160           88 WRT-OK                          VALUE "00".
002170           88 WRT-NOK                         VALUE "01" THRU "99".
002180 
002190      05      MSG-STATUS          PIC 9       VALUE ZERO.
002200           88 MSG-OK                          VALUE ZERO.
002210           88 MSG-EOF                         VALUE 1.
002220 
002230      05      PRG-STATUS          PIC 9.
002240           88 PRG-OK                          VALUE ZERO.
002250           88 PRG-NOK                         VALUE 1 THRU 9.
002260           88 PRG-ENDE                        VALUE 1.
002270           88 PRG-ABBRUCH                     VALUE 2.
002280 
002290*--------------------------------------------------------------------*
002300* weitere Arbeitsfelder
002310*--------------------------------------------------------------------*
002320  01          WORK-FELDER.
002330      05      W-DUMMY             PIC X(02).
002340      05      W-ALTER             PIC 9(03) COMP.
002350*           Kundenalter, aus Eingabesatz uebernommen
002360      05      W-BAUJAHR           PIC 9(04) COMP.
002370*           Fahrzeug-Baujahr, aus Eingabesatz uebernommen
002380      05      W-LIA-SUMME         PIC S9(07)V99 COMP-3.
002390*           Zwischensumme Haftpflicht vor Kappung
002400      05      W-LIA-ZUSCHLAG      PIC S9(05)V99 COMP-3.
002410*           Einzel-Zuschlag, mehrfach genutzt in D100/D200/D300
002420  01          ZEILE               PIC X(80) VALUE SPACES.
002430 
002440*--------------------------------------------------------------------*
002450* Datum-/Uhrzeitfelder (fuer TAL-Routine)
002460*--------------------------------------------------------------------*
002470  01          TAL-TIME.
002480      05      TAL-JHJJMMTT.
002490       10     TAL-JHJJ            PIC S9(04) COMP.
002500       10     TAL-MM              PIC S9(04) COMP.
002510       10     TAL-TT              PIC S9(04) COMP.
002520      05      TAL-HHMI.
002530       10     TAL-HH              PIC S9(04) COMP.
002540       10     TAL-MI              PIC S9(04) COMP.
002550      05      TAL-SS              PIC S9(04) COMP.
002560      05      TAL-HS              PIC S9(04) COMP.
002570      05      TAL-MS              PIC S9(04) COMP.
002580 
002590  01          TAL-TIME-D.
002600      05      TAL-JHJJMMTT.
002610         10   TAL-JHJJ            PIC  9(04).
002620         10   TAL-MM              PIC  9(02).
002630         10   TAL-TT              PIC  9(02).
002640      05      TAL-HHMI.
002650         10   TAL-HH              PIC  9(02).
002660         10   TAL-MI              PIC  9(02).
002670      05      TAL-SS              PIC  9(02).
002680      05      TAL-HS              PIC  9(02).
002690      05      TAL-MS              PIC  9(02).
002700  01          TAL-TIME-N REDEFINES TAL-TIME-D.
002710      05      TAL-TIME-N16        PIC  9(16).
002720      05      TAL-TIME-REST       PIC  9(02).
002730 
002740*--------------------------------------------------------------------*
002750* Ablaufdatum-Berechnung (Laufdatum + K-VORLAUFTAGE Kalendertage)
002760*--------------------------------------------------------------------*
002770  01          WS-ABLAUF-FELDER.
002780      05      WS-EXP-CCYY         PIC 9(04).
002790      05      WS-EXP-MM           PIC 9(02).
002800      05      WS-EXP-DD           PIC 9(02).
002810  01          WS-ABLAUF-NUM REDEFINES WS-ABLAUF-FELDER
002820                                  PIC 9(08).
002830 
002840  01          WS-MONATSTAGE.
002850*           Standardtage je Monat, Februar wird je Laufjahr in
002860*           D510-FEBRUAR-SETZEN auf 28/29 nachgezogen
002870      05      WS-TAGE-IM-MONAT    PIC 9(02) COMP OCCURS 12 TIMES
002880                                  VALUES 31 28 31 30 31 30
002890                                         31 31 30 31 30 31.
002900 
002910  01          WS-SCHALTJAHR-FELDER.
002920      05      WS-REST-4           PIC 9(02) COMP.
002930      05      WS-REST-100         PIC 9(02) COMP.
002940      05      WS-REST-400         PIC 9(03) COMP.
002950      05      WS-QUOTIENT         PIC 9(06) COMP.
002960           88 WS-IST-SCHALTJAHR-4   VALUE ZERO.
002970 
002980*--------------------------------------------------------------------*
002990* Quote-ID-Aufbau (siehe D400) - UUID-Form X(36), eindeutig je Satz
003000* und Lauf: Laufdatum+Uhrzeit (16 Stellen) + laufende Sequenznummer
003010* (9 Stellen), Rest mit Nullen aufgefuellt, in 8-4-4-4-12-Gruppen
003020* mit Bindestrich dargestellt (kein echter UUID-Algorithmus).
003030*--------------------------------------------------------------------*
003040  01          WS-QUOTE-ID-ROHWERT.
003050      05      WQ-ZEITSTEMPEL      PIC 9(16).
003060      05      WQ-SEQUENZ          PIC 9(09).
003070      05      WQ-FUELLER          PIC 9(11)     VALUE ZERO.
003080  01          WS-QUOTE-ID-ROHWERT-X REDEFINES WS-QUOTE-ID-ROHWERT
003090                                  PIC X(36).
003100 
003110*--------------------------------------------------------------------*
003120* Satzzaehler fuer Programmabschluss-Meldung (siehe B090)
003130*--------------------------------------------------------------------*
003140  01          WS-ZAEHLER.
003150      05      WS-SAETZE-GELESEN   PIC 9(09) COMP VALUE ZERO.
003160      05      WS-SAETZE-GESCHRIEB PIC 9(09) COMP VALUE ZERO.
003170 
003180  PROCEDURE DIVISION.
003190 
003200******************************************************************
003210* Steuerungs-Section
003220******************************************************************
003230  A100-STEUERUNG SECTION.
003240  A100-00.
003250**  ---> wenn SWITCH-15 gesetzt ist
003260**  ---> nur Programmversion zeigen und dann beenden
003270      IF  SHOW-VERSION
003280          DISPLAY K-MODUL " Version: " K-VERSION
003290          STOP RUN
003300      END-IF
003310 
003320**  ---> Vorlauf: Dateien oeffnen, Felder initialisieren
003330      PERFORM B000-VORLAUF
003340      IF  PRG-ABBRUCH
003350          PERFORM B090-ENDE
003360          STOP RUN
003370      END-IF
003380 
003390**  ---> Verarbeitung: je Satz eine Quote berechnen
003400      PERFORM B100-VERARBEITUNG
003410 
003420**  ---> Nachlauf: Dateien schliessen, Abschlussmeldung
003430      PERFORM B090-ENDE
003440      STOP RUN
003450      .
003460  A100-99.
003470      EXIT.
003480 
003490******************************************************************
003500* Vorlauf
003510******************************************************************
003520  B000-VORLAUF SECTION.
003530  B000-00.
003540**  ---> Initialisierung Schalter und Zaehler
003550      PERFORM C000-INIT
003560 
003570**  ---> Dateien oeffnen
003580      PERFORM F100-OPEN-FILES
003590      IF  PRG-ABBRUCH
003600          EXIT SECTION
003610      END-IF
003620 
003630**  ---> Laufdatum ermitteln, wird fuer jede Quote in D500
003640**       als Basis fuer das Ablaufdatum verwendet
003650      PERFORM U200-TIMESTAMP
003660 
003670**  ---> ersten Satz lesen
003680      READ QTE-REQUEST-F
003690          AT END
003700              SET FILE-EOF TO TRUE
003710      END-READ
003720      .
003730  B000-99.
003740      EXIT.
003750 
003760******************************************************************
003770* Verarbeitung - liest, rechnet und schreibt je einen Satz,
003780* bis FILE-EOF gesetzt ist.  Keine Summen/Kontrollstufen.
003790******************************************************************
003800  B100-VERARBEITUNG SECTION.
003810  B100-00.
003820      PERFORM B110-EIN-SATZ THRU B110-99
003830              UNTIL FILE-EOF
003840      .
003850  B100-99.
003860      EXIT.
003870
003871******************************************************************
003872* Verarbeitet genau einen Satz: rechnen, aufbauen, schreiben,
003873* naechsten Satz nachlesen.  Bei Schreibfehler wird FILE-EOF
003874* gesetzt, um die Schleife in B100 zu verlassen (siehe B090).
003875******************************************************************
003880  B110-EIN-SATZ SECTION.
003890  B110-00.
003900      ADD 1 TO WS-SAETZE-GELESEN
003902
003910      MOVE QRQ-CUSTOMER-AGE   TO W-ALTER
003920      MOVE QRQ-VEHICLE-YEAR   TO W-BAUJAHR
003922
003930      PERFORM D100-CALC-LIABILITY
003940      PERFORM D200-CALC-COLLISION
003950      PERFORM D300-CALC-COMPREHENSIVE
003960      PERFORM D400-BUILD-QUOTE-ID
003970      PERFORM D500-CALC-EXPIRATION
003972
003980      PERFORM E100-BUILD-RESULT-REC
003990      PERFORM E200-WRITE-RESULT-REC
004000      IF  PRG-ABBRUCH
004010          SET FILE-EOF TO TRUE
004020          GO TO B110-99
004030      END-IF
004032
004040**      ---> naechsten Satz lesen
004050      READ QTE-REQUEST-F
004060          AT END
004070              SET FILE-EOF TO TRUE
004080      END-READ
004090      .
004100  B110-99.
004110      EXIT.
004115
004120******************************************************************
004130* Ende - Dateien schliessen, Abschlussmeldung
004140******************************************************************
004150  B090-ENDE SECTION.
004160  B090-00.
004170      IF  PRG-ABBRUCH
004180          DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
004190      ELSE
004200          MOVE WS-SAETZE-GELESEN    TO D-NUM9
004210          DISPLAY "SSFQTE0M: Saetze gelesen    : " D-NUM9
004220          MOVE WS-SAETZE-GESCHRIEB  TO D-NUM9
004230          DISPLAY "SSFQTE0M: Saetze geschrieben: " D-NUM9
004240      END-IF
004250 
004260      PERFORM F900-CLOSE-FILES
004270      .
004280  B090-99.
004290      EXIT.
004300 
004310******************************************************************
004320* Initialisierung von Feldern und Strukturen
004330******************************************************************
004340  C000-INIT SECTION.
004350  C000-00.
004360      INITIALIZE SCHALTER
004370                 WS-ZAEHLER
004380      MOVE ZERO TO C9-COUNT
004390      .
004400  C000-99.
004410      EXIT.
004420 
004430******************************************************************
004440* Berechnung Haftpflichtpraemie
004450*  - Basis 500,00
004460*  - Jungfahrerzuschlag: Alter < 25 => (25 - Alter) * 20,00
004470*  - Altfahrzeugzuschlag: Baujahr < 2015 => (2015 - Baujahr) * 10,00
004480*  - Kappung bei 1000,00 (Summe darf 1000,00 nicht uebersteigen)
004490******************************************************************
004500  D100-CALC-LIABILITY SECTION.
004510  D100-00.
004520      MOVE K-LIA-BASIS TO W-LIA-SUMME
004530 
004540      IF  W-ALTER < K-LIA-JUNG-GRENZE
004550          COMPUTE W-LIA-ZUSCHLAG =
004560                  (K-LIA-JUNG-GRENZE - W-ALTER) * K-LIA-JUNG-SATZ
004570          ADD  W-LIA-ZUSCHLAG      TO W-LIA-SUMME
004580      END-IF
004590 
004600      IF  W-BAUJAHR < K-LIA-ALT-GRENZE
004610          COMPUTE W-LIA-ZUSCHLAG =
004620                  (K-LIA-ALT-GRENZE - W-BAUJAHR) * K-LIA-ALT-SATZ
004630          ADD  W-LIA-ZUSCHLAG      TO W-LIA-SUMME
004640      END-IF
004650 
004660      IF  W-LIA-SUMME > K-LIA-KAPPUNG
004670          MOVE K-LIA-KAPPUNG       TO W-LIA-SUMME
004680      END-IF
004690 
004700      MOVE W-LIA-SUMME             TO QRS-LIABILITY-PREMIUM
004710      .
004720  D100-99.
004730      EXIT.
004740 
004750******************************************************************
004760* Berechnung Kaskopraemie
004770*  - Basis 300,00
004780*  - Baujahr > 2020 => Zuschlag 50,00, sonst Zuschlag 20,00
004790*  - keine Kappung
004800******************************************************************
004810  D200-CALC-COLLISION SECTION.
004820  D200-00.
004830      IF  W-BAUJAHR > K-COL-NEU-GRENZE
004840          COMPUTE QRS-COLLISION-PREMIUM =
004850                  K-COL-BASIS + K-COL-NEU-ZUSCHLAG
004860      ELSE
004870          COMPUTE QRS-COLLISION-PREMIUM =
004880                  K-COL-BASIS + K-COL-ALT-ZUSCHLAG
004890      END-IF
004900      .
004910  D200-99.
004920      EXIT.
004930 
004940******************************************************************
004950* Berechnung Vollkaskopraemie
004960*  - Basis 200,00
004970*  - Alter < 30 => Zuschlag 30,00, sonst Zuschlag 10,00
004980*  - keine Kappung
004990******************************************************************
005000  D300-CALC-COMPREHENSIVE SECTION.
005010  D300-00.
005020      IF  W-ALTER < K-CMP-JUNG-GRENZE
005030          COMPUTE QRS-COMPREHENSIVE-PREMIUM =
005040                  K-CMP-BASIS + K-CMP-JUNG-ZUSCHLAG
005050      ELSE
005060          COMPUTE QRS-COMPREHENSIVE-PREMIUM =
005070                  K-CMP-BASIS + K-CMP-ALT-ZUSCHLAG
005080      END-IF
005090      .
005100  D300-99.
005110      EXIT.
005120 
005130******************************************************************
005140* Erzeugen QUOTE-ID - eindeutig je Satz, keine Wiederverwendung
005150* innerhalb eines Laufs oder ueber Laeufe hinweg (Laufdatum und
005160* -uhrzeit plus laufende Sequenznummer koennen sich nicht
005170* wiederholen, solange nicht zwei Laeufe zur selben Mikrosekunde
005180* mit derselben Sequenz starten).
005190******************************************************************
005200  D400-BUILD-QUOTE-ID SECTION.
005210  D400-00.
005220      ADD  1                       TO C9-COUNT
005230      MOVE TAL-TIME-N16            TO WQ-ZEITSTEMPEL
005240      MOVE C9-COUNT                TO WQ-SEQUENZ
005250 
005260      MOVE SPACES                  TO QRS-QUOTE-ID
005270      STRING WS-QUOTE-ID-ROHWERT-X(1:8)   DELIMITED BY SIZE,
005280             "-"                          DELIMITED BY SIZE,
005290             WS-QUOTE-ID-ROHWERT-X(9:4)   DELIMITED BY SIZE,
005300             "-"                          DELIMITED BY SIZE,
005310             WS-QUOTE-ID-ROHWERT-X(13:4)  DELIMITED BY SIZE,
005320             "-"                          DELIMITED BY SIZE,
005330             WS-QUOTE-ID-ROHWERT-X(17:4)  DELIMITED BY SIZE,
005340             "-"                          DELIMITED BY SIZE,
005350             WS-QUOTE-ID-ROHWERT-X(21:12) DELIMITED BY SIZE
005360        INTO QRS-QUOTE-ID
005370      .
005380  D400-99.
005390      EXIT.
005400 
005410******************************************************************
005420* Berechnung Ablaufdatum = Laufdatum + K-VORLAUFTAGE Kalendertage,
005430* echte Kalenderrechnung mit Monats-/Jahresuebertrag (keine feste
005440* 30-Tage-Monatsannahme).
005450******************************************************************
005460  D500-CALC-EXPIRATION SECTION.
005470  D500-00.
005480      MOVE TAL-JHJJ                TO WS-EXP-CCYY
005490      MOVE TAL-MM                  TO WS-EXP-MM
005500      MOVE TAL-TT                  TO WS-EXP-DD
005510 
005520      PERFORM D510-FEBRUAR-SETZEN
005530 
005540      ADD  K-VORLAUFTAGE           TO WS-EXP-DD
005550 
005560      PERFORM D520-MONATSUEBERTRAG
005570             UNTIL WS-EXP-DD NOT > WS-TAGE-IM-MONAT(WS-EXP-MM)
005580 
005590      MOVE WS-ABLAUF-NUM            TO QRS-EXPIRATION-DATE
005600      .
005610  D500-99.
005620      EXIT.
005630 
005640******************************************************************
005650* Schaltjahrpruefung: Februar auf 28 oder 29 Tage setzen, je nach
005660* WS-EXP-CCYY (durch 4 und nicht durch 100, oder durch 400 teilbar)
005670******************************************************************
005680  D510-FEBRUAR-SETZEN SECTION.
005690  D510-00.
005700      DIVIDE WS-EXP-CCYY BY   4 GIVING WS-QUOTIENT
005710                                REMAINDER WS-REST-4
005720      DIVIDE WS-EXP-CCYY BY 100 GIVING WS-QUOTIENT
005730                                REMAINDER WS-REST-100
005740      DIVIDE WS-EXP-CCYY BY 400 GIVING WS-QUOTIENT
005750                                REMAINDER WS-REST-400
005760 
005770      IF  (WS-REST-4 = ZERO AND WS-REST-100 NOT = ZERO)
005780      OR  WS-REST-400 = ZERO
005790          MOVE 29 TO WS-TAGE-IM-MONAT(2)
005800      ELSE
005810          MOVE 28 TO WS-TAGE-IM-MONAT(2)
005820      END-IF
005830      .
005840  D510-99.
005850      EXIT.
005860 
005870******************************************************************
005880* Monatsuebertrag: ueberschuessige Tage in den naechsten Monat
005890* (und, falls noetig, ins naechste Jahr) uebertragen
005900******************************************************************
005910  D520-MONATSUEBERTRAG SECTION.
005920  D520-00.
005930      SUBTRACT WS-TAGE-IM-MONAT(WS-EXP-MM) FROM WS-EXP-DD
005940      ADD  1                       TO WS-EXP-MM
005950      IF  WS-EXP-MM > 12
005960          MOVE 1                   TO WS-EXP-MM
005970          ADD  1                   TO WS-EXP-CCYY
005980          PERFORM D510-FEBRUAR-SETZEN
005990      END-IF
006000      .
006010  D520-99.
006020      EXIT.
006030 
006040******************************************************************
006050* Aufbau Ausgabesatz QUOTE-RESULT-FILE - Durchreichen der
006060* Eingabefelder, Praemien/ID/Ablaufdatum stehen bereits aus
006070* D100-D500
006080******************************************************************
006090  E100-BUILD-RESULT-REC SECTION.
006100  E100-00.
006110      MOVE QRQ-CUSTOMER-ID          TO QRS-CUSTOMER-ID
006120      MOVE QRQ-CUSTOMER-NAME        TO QRS-CUSTOMER-NAME
006130      MOVE QRQ-CUSTOMER-AGE         TO QRS-CUSTOMER-AGE
006140      MOVE QRQ-VEHICLE-ID           TO QRS-VEHICLE-ID
006150      MOVE QRQ-VEHICLE-YEAR         TO QRS-VEHICLE-YEAR
006160      MOVE QRQ-VEHICLE-MAKE         TO QRS-VEHICLE-MAKE
006170      .
006180  E100-99.
006190      EXIT.
006200 
006210******************************************************************
006220* Schreiben Ausgabesatz QUOTE-RESULT-FILE
006230******************************************************************
006240  E200-WRITE-RESULT-REC SECTION.
006250  E200-00.
006260      WRITE QTE-RESULT-REC
006270 
006280      IF  WRT-NOK
006290          MOVE WRT-FILE-STATUS      TO D-NUM2
006300          DISPLAY "Fehler beim Schreiben QUOTE-RESULT-FILE, Status "
006310                  D-NUM2
006320          SET PRG-ABBRUCH TO TRUE
006330      ELSE
006340          ADD  1                   TO WS-SAETZE-GESCHRIEB
006350      END-IF
006360      .
006370  E200-99.
006380      EXIT.
006390 
006400******************************************************************
006410* Oeffnen Ein- und Ausgabedatei
006420******************************************************************
006430  F100-OPEN-FILES SECTION.
006440  F100-00.
006450      OPEN INPUT  QTE-REQUEST-F
006460      IF  FILE-NOK
006470          MOVE FILE-STATUS          TO D-NUM2
006480          DISPLAY "Fehler beim Oeffnen QUOTE-REQUEST-FILE, Status "
006490                  D-NUM2
006500          SET PRG-ABBRUCH TO TRUE
006510          EXIT SECTION
006520      END-IF
006530 
006540      OPEN OUTPUT QTE-RESULT-F
006550      IF  WRT-NOK
006560          MOVE WRT-FILE-STATUS      TO D-NUM2
006570          DISPLAY "Fehler beim Oeffnen QUOTE-RESULT-FILE, Status "
006580                  D-NUM2
006590          SET PRG-ABBRUCH TO TRUE
006600      END-IF
006610      .
006620  F100-99.
006630      EXIT.
006640 
006650******************************************************************
006660* Schliessen Ein- und Ausgabedatei
006670******************************************************************
006680  F900-CLOSE-FILES SECTION.
006690  F900-00.
006700      CLOSE QTE-REQUEST-F
006710      CLOSE QTE-RESULT-F
006720      .
006730  F900-99.
006740      EXIT.
006750 
006760******************************************************************
006770* Laufdatum/-uhrzeit ermitteln (TAL-Routine) - Basis fuer
006780* Ablaufdatumsberechnung D500 und Quote-ID-Aufbau D400
006790******************************************************************
006800  U200-TIMESTAMP SECTION.
006810  U200-00.
006820      ENTER TAL "TIME" USING TAL-TIME
006830      MOVE CORR TAL-TIME TO TAL-TIME-D
006840      .
006850  U200-99.
006860      EXIT.
006870 
006880******************************************************************
006890* ENDE Source-Programm
006900******************************************************************
