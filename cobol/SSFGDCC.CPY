000100******************************************************************
000200* Copybook      :: SSFGDCC                                       *
000300* Kurzbeschreibung :: Satzbild DRIVER-CHECK-FILE                 *
000400*                     (Eingabe fuer SSFGDR0M - Good-Driver-Pruef)*
000500*----------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2024-05-09| kl  | Neuerstellung fuer Auftrag SSFGDR-1   *
000900*----------------------------------------------------------------*
001000*                                                                *
001100* Ein Satz = eine Fahrerhistorie, zur Pruefung der               *
001200* Good-Driver-Eignung (siehe D100-EVAL-GOOD-DRIVER).             *
001300* Feld ACCIDENT-COUNT/VIOLATION-COUNT sind bereits zeitlich      *
001400* vorgefiltert -- keine Datumspruefung in dieser Regel, siehe    *
001500* Programmbeschreibung SSFGDR0E.CBL.                            *
001600*                                                                *
001700* Satzlaenge = 20+1+3+3 = 27 Byte                                *
001800*                                                                *
001900******************************************************************
002000 01  GDR-CHECK-REC.
002100*           Satzlaenge exakt 27 Byte (siehe FD GDR-CHECK-F) --
002200*           kein FILLER-Fuellbyte, byte-genau fuer Vorlaufjob.
002300     05  GDC-CUSTOMER-ID         PIC X(20).
002400*           Kundenkennung, alphanumerisch
002500     05  GDC-HAS-DUI             PIC X(01).
002600*           "J"/"N" -- Trunkenheitsfahrt aktenkundig
002700*           (Satzbild uebernimmt Werte "Y"/"N" aus Vorsystem)
002800          88  GDC-DUI-YES             VALUE "Y".
002900          88  GDC-DUI-NO              VALUE "N".
003000     05  GDC-ACCIDENT-COUNT      PIC 9(03).
003100*           Anzahl selbstverschuldeter Unfaelle
003200     05  GDC-VIOLATION-COUNT     PIC 9(03).
003300*           Anzahl leichter Verkehrsverstoesse
