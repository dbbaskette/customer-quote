?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000110 
000120  IDENTIFICATION DIVISION.
000130 
000140  PROGRAM-ID.     SSFGDR0M.
000150  AUTHOR.         R. MAUSS.
000160  INSTALLATION.   WSOFT ANWENDUNGSENTWICKLUNG - KRAFTFAHRTTARIFIERUNG.
000170  DATE-WRITTEN.   1987-11-03.
000180  DATE-COMPILED.
000190  SECURITY.       NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
000200 
000210*****************************************************************
000220* Letzte Aenderung :: 2023-09-20
000230* Letzte Version   :: G.00.04
000240* Kurzbeschreibung :: Good-Driver-Eignungspruefung fuer die
000250*                      Kfz-Underwriting-Vorpruefung
000260* Auftrag          :: SSFGDR-1 SSFGDR-2
000270*                      12345678901234567
000280* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000290*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000300*----------------------------------------------------------------*
000310* Vers. | Datum    | von | Kommentar                             *
000320*-------|----------|-----|---------------------------------------*
000330*A.00.00|1987-11-03| rm  | Neuerstellung (Vorpruefung Fuehrerschein-
000340*       |          |     | Historie)
000350*-------|----------|-----|---------------------------------------*
000360*A.00.01|1989-06-17| rm  | Schwellwert Verkehrsverstoesse von 2 auf
000370*       |          |     | 1 gesenkt (Fachbereichsvorgabe)
000380*-------|----------|-----|---------------------------------------*
000390*A.01.00|1992-02-28| hb  | Unfallzaehler: nur selbstverschuldete
000400*       |          |     | Unfaelle zaehlen, Satzbild angepasst
000410*-------|----------|-----|---------------------------------------*
000420*A.01.01|1996-08-09| hb  | Pruefreihenfolge getauscht (DUI zuerst),
000430*       |          |     | keine fachliche Aenderung
000440*-------|----------|-----|---------------------------------------*
000450*B.00.00|1998-10-30| kl  | Jahr-2000-Umstellung: keine Datumsfelder
000460*       |          |     | in diesem Modul betroffen, nur Kopf-
000470*       |          |     | und Protokollzeilen geprueft
000480*-------|----------|-----|---------------------------------------*
000490*B.00.01|1999-02-05| kl  | Nachtest Jahrtausendwechsel: Modul ohne
000500*       |          |     | Datumsverarbeitung - keine Aenderung
000510*-------|----------|-----|---------------------------------------*
000520*B.01.00|2006-05-16| jw  | HAS-DUI von numerischem Kennzeichen auf
000530*       |          |     | Y/N-Flag umgestellt (Satzbild SSFGDCC)
000540*-------|----------|-----|---------------------------------------*
000550*B.02.00|2015-01-12| sn  | Klarstellung: Zeitfenster "3 Jahre" wird
000560*       |          |     | vom Vorsystem gefiltert, nicht hier
000570*-------|----------|-----|---------------------------------------*
000580*G.00.00|2019-04-24| kl  | Anpassung an neues Satzbild SSFGDCC/
000590*       |          |     | SSFGDRC (27/21 Byte)
000600*-------|----------|-----|---------------------------------------*
000610*G.00.04|2023-09-20| hb  | Auftrag SSFGDR-2: Kommentare Satzbild
000620*       |          |     | ergaenzt, keine Logikaenderung
000630*----------------------------------------------------------------*
000640*
000650* Programmbeschreibung
000660* --------------------
000670*
000680* Liest je einen Satz DRIVER-CHECK-FILE (Fahrerhistorie: DUI-Flag,
000690* Anzahl selbstverschuldeter Unfaelle, Anzahl leichter Verstoesse)
000700* und prueft die Good-Driver-Eignung nach fester Regel (D100):
000710* nur wenn KEIN DUI, KEIN selbstverschuldeter Unfall und HOECHSTENS
000720* ein leichter Verstoss vorliegt, gilt der Fahrer als "guter
000730* Fahrer" (IS-GOOD-DRIVER = "Y"), sonst "N".  Je Eingabesatz wird
000740* genau ein Satz DRIVER-RESULT-FILE geschrieben; keine Summen oder
000750* Kontrollstufen ueber die Saetze hinweg (siehe B100).
000760*
000770* Das in der Fachvorgabe erwaehnte Zeitfenster von drei Jahren
000780* wird NICHT in diesem Modul geprueft - die Zaehlerfelder
000790* ACCIDENT-COUNT/VIOLATION-COUNT muessen bereits zeitlich
000800* vorgefiltert im Eingabesatz stehen (siehe Vers. B.02.00 oben).
000810*
000820******************************************************************
000830 
000840  ENVIRONMENT DIVISION.
000850  CONFIGURATION SECTION.
000860  SPECIAL-NAMES.
000870      SWITCH-15 IS ANZEIGE-VERSION
000880          ON STATUS IS SHOW-VERSION
000890      CLASS ALPHNUM IS "0123456789"
000900                       "abcdefghijklmnopqrstuvwxyz"
000910                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000920                       " .,;-_!$%&/=*+"
000930      C01 IS TOP-OF-FORM.
000940 
000950  INPUT-OUTPUT SECTION.
000960  FILE-CONTROL.
000970      SELECT GDR-CHECK-F    ASSIGN TO GDRCHKIN
000980             ORGANIZATION IS SEQUENTIAL
000990             FILE STATUS IS FILE-STATUS.
001000      SELECT GDR-RESULT-F   ASSIGN TO GDRRESOT
001010             ORGANIZATION IS SEQUENTIAL
001020             FILE STATUS IS WRT-FILE-STATUS.
001030 
001040  DATA DIVISION.
001050  FILE SECTION.
001060  FD  GDR-CHECK-F
001070      RECORDING MODE IS F
001080      RECORD CONTAINS 27 CHARACTERS
001090      LABEL RECORDS ARE STANDARD.
001100      COPY    SSFGDCC.
001110 
001120  FD  GDR-RESULT-F
001130      RECORDING MODE IS F
001140      RECORD CONTAINS 21 CHARACTERS
001150      LABEL RECORDS ARE STANDARD.
001160      COPY    SSFGDRC.
001170 
001180  WORKING-STORAGE SECTION.
001190*--------------------------------------------------------------------*
001200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001210*--------------------------------------------------------------------*
001220  01          COMP-FELDER.
001230      05      C4-ANZ              PIC S9(04) COMP.
001240      05      C4-COUNT            PIC S9(04) COMP.
001250      05      C4-I1               PIC S9(04) COMP.
001260      05      C4-I2               PIC S9(04) COMP.
001270      05      C4-LEN              PIC S9(04) COMP.
001280      05      C4-PTR              PIC S9(04) COMP.
001290 
001300      05      C4-X.
001310       10                         PIC X value low-value.
001320       10     C4-X2               PIC X.
001330      05      C4-NUM redefines C4-X
001340                                  PIC S9(04) COMP.
001350 
001360      05      C9-ANZ              PIC S9(09) COMP.
001370      05      C9-COUNT            PIC S9(09) COMP.
001380 
001390*--------------------------------------------------------------------*
001400* Display-Felder: Praefix D
001410*--------------------------------------------------------------------*
001420  01          DISPLAY-FELDER.
001430      05      D-NUM1              PIC  9.
001440      05      D-NUM2              PIC  9(02).
001450      05      D-NUM3              PIC  9(03).
001460      05      D-NUM4              PIC -9(04).
001470      05      D-NUM6              PIC  9(06).
001480      05      D-NUM9              PIC  9(09).
001490 
001500*--------------------------------------------------------------------*
001510* Felder mit konstantem Inhalt: Praefix K
001520*--------------------------------------------------------------------*
001530  01          KONSTANTE-FELDER.
001540      05      K-MODUL             PIC X(08)          VALUE "SSFGDR0M".
001550      05      K-VERSION           PIC X(08)          VALUE "G.00.04 ".
001560 
001570*           Schwellwerte Good-Driver-Pruefung (siehe D100)
001580      05      K-GDR-DUI-OK         PIC X(01)          VALUE "N".
001590      05      K-GDR-UNFALL-MAX     PIC 9(03) COMP     VALUE ZERO.
001600      05      K-GDR-VERSTOSS-MAX   PIC 9(03) COMP     VALUE 1.
001610 
001620*----------------------------------------------------------------*
001630* Conditional-Felder
001640*----------------------------------------------------------------*
001650  01          SCHALTER.
001660      05      FILE-STATUS         PIC X(02).
001670           88 FILE-OK                         VALUE "00".
001680           88 FILE-NOK                        VALUE "01" THRU "99".
001690           88 FILE-TIME-OUT                   VALUE "30".
001700      05      REC-STAT REDEFINES  FILE-STATUS.
001710         10   FILE-STATUS1        PIC X.
001720           88 FILE-EOF                        VALUE "1".
001730           88 FILE-INVALID                    VALUE "2".
001740           88 FILE-PERMERR                    VALUE "3".
001750           88 FILE-LOGICERR                   VALUE "4".
001760           88 FILE-NONAME                     VALUE "5" THRU "8".
001770           88 FILE-IMPLERR                    VALUE "9".
001780         10                       PIC X.
001790 
001800      05      WRT-FILE-STATUS     PIC X(02).
001810           88 WRT-OK                          VALUE "00".
001820           88 WRT-NOK                         VALUE "01" THRU "99".
001830 
001840      05      MSG-STATUS          PIC 9       VALUE ZERO.
001850           88 MSG-OK                          VALUE ZERO.
001860           88 MSG-EOF                         VALUE 1.
001870 
001880      05      PRG-STATUS          PIC 9.
001890           88 PRG-OK                          VALUE ZERO.
001900           88 PRG-NOK                         VALUE 1 THRU 9.
001910           88 PRG-ENDE                        VALUE 1.
001920           88 PRG-ABBRUCH                     VALUE 2.
001930 
001940      05      GDR-EIGNUNG-SW       PIC X(01).
001950           88 GDR-IST-GUTER-FAHRER             VALUE "J".
001960           88 GDR-IST-KEIN-GUTER-FAHRER        VALUE "N".
001970 
001980*--------------------------------------------------------------------*
001990* weitere Arbeitsfelder
002000*--------------------------------------------------------------------*
002010  01          WORK-FELDER.
002020      05      W-DUMMY             PIC X(02).
002030  01          ZEILE               PIC X(80) VALUE SPACES.
002040 
002050*--------------------------------------------------------------------*
002060* Satzzaehler fuer Programmabschluss-Meldung (siehe B090)
002070*--------------------------------------------------------------------*
002080  01          WS-ZAEHLER.
002090      05      WS-SAETZE-GELESEN   PIC 9(09) COMP VALUE ZERO.
002100      05      WS-SAETZE-GESCHRIEB PIC 9(09) COMP VALUE ZERO.
002110      05      WS-GUTE-FAHRER      PIC 9(09) COMP VALUE ZERO.
002120  01          WS-ZAEHLER-X REDEFINES WS-ZAEHLER.
002130      05      WS-ZAEHLER-ALLE     PIC 9(27) COMP.
002140*           Gesamtansicht der drei Zaehler als ein Feld, nur fuer
002150*           Mengenvergleiche in Testauswertungen genutzt (T-Aufrufe)
002160 
002170  PROCEDURE DIVISION.
002180 
002190******************************************************************
002200* Steuerungs-Section
002210******************************************************************
002220  A100-STEUERUNG SECTION.
002230  A100-00.
002240**  ---> wenn SWITCH-15 gesetzt ist
002250**  ---> nur Programmversion zeigen und dann beenden
002260      IF  SHOW-VERSION
002270          DISPLAY K-MODUL " Version: " K-VERSION
002280          STOP RUN
002290      END-IF
002300 
002310**  ---> Vorlauf: Dateien oeffnen, Felder initialisieren
002320      PERFORM B000-VORLAUF
002330      IF  PRG-ABBRUCH
002340          PERFORM B090-ENDE
002350          STOP RUN
002360      END-IF
002370 
002380**  ---> Verarbeitung: je Satz eine Eignungspruefung
002390      PERFORM B100-VERARBEITUNG
002400 
002410**  ---> Nachlauf: Dateien schliessen, Abschlussmeldung
002420      PERFORM B090-ENDE
002430      STOP RUN
002440      .
002450  A100-99.
002460      EXIT.
002470 
002480******************************************************************
002490* Vorlauf
002500******************************************************************
002510  B000-VORLAUF SECTION.
002520  B000-00.
002530**  ---> Initialisierung Schalter und Zaehler
002540      PERFORM C000-INIT
002550 
002560**  ---> Dateien oeffnen
002570      PERFORM F100-OPEN-FILES
002580      IF  PRG-ABBRUCH
002590          EXIT SECTION
002600      END-IF
002610 
002620**  ---> ersten Satz lesen
002630      READ GDR-CHECK-F
002640          AT END
002650              SET FILE-EOF TO TRUE
002660      END-READ
002670      .
002680  B000-99.
002690      EXIT.
002700 
002710******************************************************************
002720* Verarbeitung - liest, prueft und schreibt je einen Satz, bis
002730* FILE-EOF gesetzt ist.  Keine Summen/Kontrollstufen.
002740******************************************************************
002750  B100-VERARBEITUNG SECTION.
002760  B100-00.
002761      PERFORM B110-EIN-SATZ THRU B110-99
002762              UNTIL FILE-EOF
002763      .
002764  B100-99.
002765      EXIT.
002766
002767******************************************************************
002768* Prueft genau einen Satz und schreibt das Ergebnis, liest dann
002769* den naechsten Satz nach.  Bei Schreibfehler wird FILE-EOF
002770* gesetzt, um die Schleife in B100 zu verlassen (siehe B090).
002771******************************************************************
002772  B110-EIN-SATZ SECTION.
002773  B110-00.
002780      ADD 1 TO WS-SAETZE-GELESEN
002790
002810      PERFORM D100-EVAL-GOOD-DRIVER
002820      PERFORM E100-BUILD-RESULT-REC
002830      PERFORM E200-WRITE-RESULT-REC
002840      IF  PRG-ABBRUCH
002845          SET FILE-EOF TO TRUE
002850          GO TO B110-99
002860      END-IF
002870
002880**      ---> naechsten Satz lesen
002890      READ GDR-CHECK-F
002900          AT END
002910              SET FILE-EOF TO TRUE
002920      END-READ
002930      .
002940  B110-99.
002945      EXIT.
002980 
002990******************************************************************
003000* Ende - Dateien schliessen, Abschlussmeldung
003010******************************************************************
003020  B090-ENDE SECTION.
003030  B090-00.
003040      IF  PRG-ABBRUCH
003050          DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
003060      ELSE
003070          MOVE WS-SAETZE-GELESEN    TO D-NUM9
003080          DISPLAY "SSFGDR0M: Saetze gelesen    : " D-NUM9
003090          MOVE WS-SAETZE-GESCHRIEB  TO D-NUM9
003100          DISPLAY "SSFGDR0M: Saetze geschrieben: " D-NUM9
003110          MOVE WS-GUTE-FAHRER       TO D-NUM9
003120          DISPLAY "SSFGDR0M: davon gute Fahrer : " D-NUM9
003130      END-IF
003140 
003150      PERFORM F900-CLOSE-FILES
003160      .
003170  B090-99.
003180      EXIT.
003190 
003200******************************************************************
003210* Initialisierung von Feldern und Strukturen
003220******************************************************************
003230  C000-INIT SECTION.
003240  C000-00.
003250      INITIALIZE SCHALTER
003260                 WS-ZAEHLER
003270      .
003280  C000-99.
003290      EXIT.
003300 
003310******************************************************************
003320* Good-Driver-Eignungspruefung
003330*
003340* "Guter Fahrer" (IS-GOOD-DRIVER = "Y") genau dann, wenn ALLE
003350* Bedingungen zutreffen, sonst "N":
003360*  - HAS-DUI = "N"          (kein DUI aktenkundig), UND
003370*  - ACCIDENT-COUNT = 0     (kein selbstverschuldeter Unfall), UND
003380*  - VIOLATION-COUNT <= 1   (hoechstens ein leichter Verstoss)
003390*
003400* Kein Zeitfenster wird hier geprueft (siehe Programmbeschreibung
003410* oben, Vers. B.02.00) - direkte Pruefung der uebergebenen Zaehler.
003420******************************************************************
003430  D100-EVAL-GOOD-DRIVER SECTION.
003440  D100-00.
003450      IF  GDC-HAS-DUI         = K-GDR-DUI-OK
003460      AND GDC-ACCIDENT-COUNT  = K-GDR-UNFALL-MAX
003470      AND GDC-VIOLATION-COUNT NOT > K-GDR-VERSTOSS-MAX
003480          SET GDR-IST-GUTER-FAHRER       TO TRUE
003490          ADD 1                          TO WS-GUTE-FAHRER
003500      ELSE
003510          SET GDR-IST-KEIN-GUTER-FAHRER  TO TRUE
003520      END-IF
003530      .
003540  D100-99.
003550      EXIT.
003560 
003570******************************************************************
003580* Aufbau Ausgabesatz DRIVER-RESULT-FILE
003590******************************************************************
003600  E100-BUILD-RESULT-REC SECTION.
003610  E100-00.
003620      MOVE GDC-CUSTOMER-ID            TO GDR-CUSTOMER-ID
003630 
003640      IF  GDR-IST-GUTER-FAHRER
003650          MOVE "Y"                    TO GDR-IS-GOOD-DRIVER
003660      ELSE
003670          MOVE "N"                    TO GDR-IS-GOOD-DRIVER
003680      END-IF
003690      .
003700  E100-99.
003710      EXIT.
003720 
003730******************************************************************
003740* Schreiben Ausgabesatz DRIVER-RESULT-FILE
003750******************************************************************
003760  E200-WRITE-RESULT-REC SECTION.
003770  E200-00.
003780      WRITE GDR-RESULT-REC
003790 
003800      IF  WRT-NOK
003810          MOVE WRT-FILE-STATUS      TO D-NUM2
003820          DISPLAY "Fehler beim Schreiben DRIVER-RESULT-FILE, Status "
003830                  D-NUM2
003840          SET PRG-ABBRUCH TO TRUE
003850      ELSE
003860          ADD  1                   TO WS-SAETZE-GESCHRIEB
003870      END-IF
003880      .
003890  E200-99.
003900      EXIT.
003910 
003920******************************************************************
003930* Oeffnen Ein- und Ausgabedatei
003940******************************************************************
003950  F100-OPEN-FILES SECTION.
003960  F100-00.
003970      OPEN INPUT  GDR-CHECK-F
003980      IF  FILE-NOK
003990          MOVE FILE-STATUS          TO D-NUM2
004000          DISPLAY "Fehler beim Oeffnen DRIVER-CHECK-FILE, Status "
004010                  D-NUM2
004020          SET PRG-ABBRUCH TO TRUE
004030          EXIT SECTION
004040      END-IF
004050 
004060      OPEN OUTPUT GDR-RESULT-F
004070      IF  WRT-NOK
004080          MOVE WRT-FILE-STATUS      TO D-NUM2
004090          DISPLAY "Fehler beim Oeffnen DRIVER-RESULT-FILE, Status "
004100                  D-NUM2
004110          SET PRG-ABBRUCH TO TRUE
004120      END-IF
004130      .
004140  F100-99.
004150      EXIT.
004160 
004170******************************************************************
004180* Schliessen Ein- und Ausgabedatei
004190******************************************************************
004200  F900-CLOSE-FILES SECTION.
004210  F900-00.
004220      CLOSE GDR-CHECK-F
004230      CLOSE GDR-RESULT-F
004240      .
004250  F900-99.
004260      EXIT.
004270 
004280******************************************************************
004290* ENDE Source-Programm
004300******************************************************************
