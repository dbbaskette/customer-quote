000100******************************************************************
000200* Copybook      :: SSFQRQC                                       *
000300* Kurzbeschreibung :: Satzbild QUOTE-REQUEST-FILE                *
000400*                     (Eingabe fuer SSFQTE0M - Quote-Rating)     *
000500*----------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*G.00.00|2024-05-06| kl  | Neuerstellung fuer Auftrag SSFQTE-1   *
000900*G.00.01|2024-06-11| hb  | Kommentare Feldbedeutung ergaenzt     *
001000*----------------------------------------------------------------*
001100*                                                                *
001200* Ein Satz = eine Quote-Anfrage (Kunde + ein Fahrzeug).          *
001300* Feste Satzlaenge, keine Trennzeichen, keine Schluesselfelder - *
001400* Verarbeitung in Eingabereihenfolge (siehe B100-VERARBEITUNG).  *
001500*                                                                *
001600* Satzlaenge = 20+50+3+20+4+30 = 127 Byte                        *
001700*                                                                *
001800******************************************************************
001900 01  QTE-REQUEST-REC.
002000*           Satzlaenge exakt 127 Byte (siehe FD QTE-REQUEST-F) --
002100*           kein FILLER-Fuellbyte, da Eingabesatz byte-genau mit
002200*           dem vorgelagerten Extraktionsjob abgestimmt ist.
002300     05  QRQ-CUSTOMER-ID         PIC X(20).
002400*           Kundenkennung, alphanumerisch
002500     05  QRQ-CUSTOMER-NAME       PIC X(50).
002600*           Voller Name des Kunden
002700     05  QRQ-CUSTOMER-AGE        PIC 9(03).
002800*           Alter Kunde in Jahren, 000-999
002900     05  QRQ-VEHICLE-ID          PIC X(20).
003000*           Fahrzeugkennung, alphanumerisch
003100     05  QRQ-VEHICLE-YEAR        PIC 9(04).
003200*           Baujahr Fahrzeug, z.B. 2021
003300     05  QRQ-VEHICLE-MAKE        PIC X(30).
003400*           Hersteller des Fahrzeugs
